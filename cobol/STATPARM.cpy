000100******************************************************************00000100
000200* STATPARM --  RUN CONFIGURATION / ATTRIBUTE-CODE TABLE           00000200
000300*                                                                 00000300
000400* WS-ATTR-CODE IS THE ONE RUN PARAMETER -- IT PICKS WHICH         00000400
000500* ORDER FIELD GETS TALLIED FOR THE WHOLE RUN.  IT COMES IN        00000500
000600* ON THE 80-COL PARMCARD RECORD (SYSIN); IF PARMCARD IS           00000600
000700* EMPTY OR MISSING THE RUN DEFAULTS TO 'id'.  THE CODE IS         00000700
000800* KEPT IN ITS ORIGINAL CASE FOR THE OUTPUT FILE NAME, BUT         00000800
000900* FOLDED TO UPPERCASE (WS-ATTR-CODE-UC) TO SEARCH THE TABLE       00000900
001000* BELOW.                                                          00001000
001100*                                                                 00001100
001200* WS-ATTR-TABLE-LIT IS LOADED THE OLD WAY -- ONE FILLER PER       00001200
001300* ROW, THEN OVERLAID BY THE OCCURS TABLE BELOW IT -- RATHER       00001300
001400* THAN BUILT UP WITH A RUN OF MOVE STATEMENTS AT 050-.            00001400
001500******************************************************************00001500
001600                                                                  00001600
001700 01  WS-JOB-PARMS.                                                00001700
001800     05  WS-ATTR-CODE            PIC X(13) VALUE 'id'.            00001800
001900     05  WS-ATTR-CODE-UC         PIC X(13) VALUE 'ID'.            00001900
002000     05  WS-ATTR-FIELD-NUM       PIC 9(02) VALUE 01.              00002000
002100     05  WS-DFLT-ATTR-CODE       PIC X(13) VALUE 'id'.            00002100
002200     05  WS-OUT-FILE-PREFIX      PIC X(15) VALUE 'statistics_by_'.00002200
002300     05  WS-OUT-FILE-SUFFIX      PIC X(04) VALUE '.xml'.          00002300
002400     05  WS-OUT-FILE-NAME        PIC X(40) VALUE SPACES.          00002400
002500     05  FILLER                 PIC X(09).                        00002500
002600                                                                  00002600
002700 01  WS-ATTR-TABLE-LIT.                                           00002700
002800     05  FILLER PIC X(20) VALUE 'ID           01     '.           00002800
002900     05  FILLER PIC X(20) VALUE 'STATUS       02     '.           00002900
003000     05  FILLER PIC X(20) VALUE 'TAGS         03     '.           00003000
003100     05  FILLER PIC X(20) VALUE 'PAYMENTMETHOD04     '.           00003100
003200     05  FILLER PIC X(20) VALUE 'FULLNAME     05     '.           00003200
003300     05  FILLER PIC X(20) VALUE 'EMAIL        06     '.           00003300
003400     05  FILLER PIC X(20) VALUE 'PHONE        07     '.           00003400
003500     05  FILLER PIC X(20) VALUE 'CITY         08     '.           00003500
003600                                                                  00003600
003700 01  WS-ATTR-TABLE REDEFINES WS-ATTR-TABLE-LIT.                   00003700
003800     05  WS-ATTR-ENTRY OCCURS 8 TIMES.                            00003800
003900         10  WS-ATTR-ENTRY-CODE      PIC X(13).                   00003900
004000         10  WS-ATTR-ENTRY-FLD-NUM   PIC 9(02).                   00004000
004100         10  FILLER                 PIC X(05).                    00004100
004200                                                                  00004200
004300 01  WS-ATTR-ENTRY-COUNT     PIC S9(04) COMP VALUE +8.            00004300
