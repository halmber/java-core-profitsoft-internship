000100******************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400******************************************************************00000400
000500* PROGRAM:  ORDSTAT                                               00000500
000600*                                                                 00000600
000700* READS THE ORDFILE DD (ONE OR MORE DAILY ORDER EXTRACTS,         00000700
000800* CONCATENATED) AND TALLIES HOW MANY ORDERS CARRY EACH            00000800
000900* DISTINCT VALUE OF ONE CONFIGURED ATTRIBUTE -- STATUS, TAGS,     00000900
001000* CITY, AND SO ON.  WRITES ONE XML FREQUENCY REPORT PER RUN.      00001000
001100*                                                                 00001100
001200* REWRITTEN FROM THE CUST/TRAN DEBUGGING-LAB PROGRAM -- SEE       00001200
001300* THE CHANGE LOG BELOW.                                           00001300
001400******************************************************************00001400
001500*                                                                 00001500
001600* ORDFILE RECORD DESCRIPTIONS (SEE COPYBOOK ORDREC):              00001600
001700*     0    1    1    2    2    3    3    4    4    5    5         00001700
001800* ....5....0....5....0....5....0....5....0....5....0....5..       00001800
001900*                                                                 00001900
002000* POS 1   REC-TYPE   H = EXTRACT HEADER (FILE NAME FOLLOWS)       00002000
002100*                    D = ONE ORDER DETAIL RECORD                  00002100
002200*                    T = EXTRACT TRAILER (RECORD COUNT)           00002200
002300* ANY OTHER VALUE IN POS 1 IS A CORRUPT RECORD -- THE REST        00002300
002400* OF THAT EXTRACT IS SKIPPED, THE RUN CONTINUES.                  00002400
002500******************************************************************00002500
002600                                                                  00002600
002700 IDENTIFICATION DIVISION.                                         00002700
002800 PROGRAM-ID.     ORDSTAT.                                         00002800
002900 AUTHOR.         DOUG STOUT.                                      00002900
003000 INSTALLATION.   SYSTEMS GROUP - BATCH.                           00003000
003100 DATE-WRITTEN.   11/14/88.                                        00003100
003200 DATE-COMPILED.                                                   00003200
003300 SECURITY.       NON-CONFIDENTIAL.                                00003300
003400                                                                  00003400
003500******************************************************************00003500
003600* CHANGE LOG                                                      00003600
003700******************************************************************00003700
003800* 11/14/88  DRS  INITIAL VERSION -- REWRITTEN FROM THE            00003800
003900*                CUST/TRAN LAB PROGRAM AS AN ORDER-ATTRIBUTE      00003900
004000*                FREQUENCY COUNT PER REQ# SYS-4471.               00004000
004100* 03/02/90  DRS  ADDED THE TAG-LIST SPLIT RULE (COMMA, HASH,      00004100
004200*                PIPE, SEMICOLON) FOR THE TAGS ATTRIBUTE.         00004200
004300* 09/19/91  JKL  ATTRIBUTE TABLE EXPANDED TO 8 CODES, WAS 4.      00004300
004400* 01/08/93  JKL  BUMPED THE FREQUENCY TABLE TO 200 ENTRIES,       00004400
004500*                WAS 75 -- CITY ATTRIBUTE WAS OVERFLOWING ON      00004500
004600*                THE WEST REGION RUN.                             00004600
004700* 06/30/94  MWK  FIXED A TRUNCATION ON THE FULLNAME ATTRIBUTE     00004700
004800*                (TICKET 6103) -- FIELD WAS 30 BYTES,             00004800
004900*                CUSTOMER RECORDS CARRY LONGER NAMES NOW.         00004900
005000* 11/02/95  MWK  ADDED THE PER-ORDER DE-DUP SCRATCHPAD SO A       00005000
005100*                TAG REPEATED ON ONE ORDER ONLY COUNTS ONCE.      00005100
005200* 04/21/97  RTH  HEADER/TRAILER RECORD-COUNT CROSS-CHECK          00005200
005300*                ADDED AT 130-END-CURRENT-EXTRACT.                00005300
005400* 12/02/98  RTH  Y2K REVIEW -- CURRENT-YEAR IS A 2-DIGIT          00005400
005500*                DISPLAY FIELD USED ONLY IN THE START-OF-RUN      00005500
005600*                BANNER, NEVER IN DATE ARITHMETIC.  NO            00005600
005700*                CHANGE REQUIRED.                                 00005700
005800* 02/15/99  RTH  Y2K SIGNOFF PER MEMO SYS-Y2K-004.                00005800
005900* 07/11/01  PDQ  ADDED THE PAYMENTMETHOD ATTRIBUTE CODE PER       00005900
006000*                REQ# SYS-5190.                                   00006000
006100* 04/03/03  PDQ  OUTPUT DD IS NOW ASSIGNED DYNAMIC, BUILT         00006100
006200*                FROM THE ATTRIBUTE CODE -- WAS A FIXED           00006200
006300*                STATOUT DD FOR THE ID ATTRIBUTE ONLY.            00006300
006400* 10/19/05  NRG  ADDED THE UPSI-0 TRACE SWITCH ON THE             00006400
006500*                RECORD-TYPE READ LOOP -- NO NEED TO              00006500
006600*                RECOMPILE TO GET A TRACE ANY MORE.               00006600
006700******************************************************************00006700
006800                                                                  00006800
006900 ENVIRONMENT DIVISION.                                            00006900
007000 CONFIGURATION SECTION.                                           00007000
007100 SOURCE-COMPUTER.  IBM-390.                                       00007100
007200 OBJECT-COMPUTER.  IBM-390.                                       00007200
007300 SPECIAL-NAMES.                                                   00007300
007400     C01 IS TOP-OF-FORM                                           00007400
007500     CLASS WS-REC-TYPE-CLASS IS 'H', 'D', 'T'                     00007500
007600     UPSI-0 ON  STATUS IS WS-TRACE-SWITCH-ON                      00007600
007700           OFF STATUS IS WS-TRACE-SWITCH-OFF.                     00007700
007800 INPUT-OUTPUT SECTION.                                            00007800
007900 FILE-CONTROL.                                                    00007900
008000                                                                  00008000
008100     SELECT PARMCARD ASSIGN TO PARMCARD                           00008100
008200             ORGANIZATION IS LINE SEQUENTIAL                      00008200
008300             FILE STATUS  IS WS-PARMCARD-STATUS.                  00008300
008400                                                                  00008400
008500     SELECT ORDFILE  ASSIGN TO ORDFILE                            00008500
008600             ORGANIZATION IS LINE SEQUENTIAL                      00008600
008700             ACCESS IS SEQUENTIAL                                 00008700
008800             FILE STATUS  IS WS-ORDFILE-STATUS.                   00008800
008900                                                                  00008900
009000     SELECT STATOUT  ASSIGN TO DYNAMIC WS-OUT-FILE-NAME           00009000
009100             ORGANIZATION IS LINE SEQUENTIAL                      00009100
009200             FILE STATUS  IS WS-STATOUT-STATUS.                   00009200
009300                                                                  00009300
009400******************************************************************00009400
009500 DATA DIVISION.                                                   00009500
009600 FILE SECTION.                                                    00009600
009700                                                                  00009700
009800 FD  PARMCARD.                                                    00009800
009900 01  PARM-CARD-FD              PIC X(80).                         00009900
010000                                                                  00010000
010100 FD  ORDFILE.                                                     00010100
010200 01  ORD-FD-REC                PIC X(300).                        00010200
010300                                                                  00010300
010400 FD  STATOUT.                                                     00010400
010500 01  STATOUT-REC               PIC X(100).                        00010500
010600                                                                  00010600
010700******************************************************************00010700
010800 WORKING-STORAGE SECTION.                                         00010800
010900******************************************************************00010900
011000                                                                  00011000
011100 01  SYSTEM-DATE-AND-TIME.                                        00011100
011200     05  CURRENT-DATE.                                            00011200
011300         10  CURRENT-YEAR        PIC 9(02).                       00011300
011400         10  CURRENT-MONTH       PIC 9(02).                       00011400
011500         10  CURRENT-DAY         PIC 9(02).                       00011500
011600     05  CURRENT-TIME.                                            00011600
011700         10  CURRENT-HOUR        PIC 9(02).                       00011700
011800         10  CURRENT-MINUTE      PIC 9(02).                       00011800
011900         10  CURRENT-SECOND      PIC 9(02).                       00011900
012000         10  CURRENT-HNDSEC      PIC 9(02).                       00012000
012100                                                                  00012100
012200 01  PARM-CARD-REC.                                               00012200
012300     05  PARM-ATTR-CODE         PIC X(13).                        00012300
012400     05  FILLER                PIC X(67).                         00012400
012500                                                                  00012500
012600 01  WS-FILE-STATUSES.                                            00012600
012700     05  WS-PARMCARD-STATUS     PIC X(02) VALUE SPACES.           00012700
012800     05  WS-ORDFILE-STATUS      PIC X(02) VALUE SPACES.           00012800
012900     05  WS-STATOUT-STATUS      PIC X(02) VALUE SPACES.           00012900
013000     05  FILLER                 PIC X(06).                        00013000
013100                                                                  00013100
013200 01  WS-SWITCHES.                                                 00013200
013300     05  WS-ABORT-SW            PIC X(01) VALUE 'N'.              00013300
013400         88  WS-RUN-ABORTED             VALUE 'Y'.                00013400
013500     05  WS-ORDFILE-EOF         PIC X(01) VALUE 'N'.              00013500
013600     05  WS-SKIP-EXTRACT-SW     PIC X(01) VALUE 'N'.              00013600
013700     05  WS-ATTR-FOUND-SW       PIC X(01) VALUE 'N'.              00013700
013800     05  FILLER                 PIC X(08).                        00013800
013900                                                                  00013900
014000* WS-PIECE-FOUND-SW AND WS-ENTRY-FOUND-SW ARE KEPT AS 77-LEVEL    00014000
014100* ITEMS -- SHOP HABIT FOR A ONE-OFF SCRATCH SWITCH THAT ISN'T     00014100
014200* PART OF A LARGER RECORD.                                        00014200
014300 77  WS-PIECE-FOUND-SW      PIC X(01) VALUE 'N'.                  00014300
014400 77  WS-ENTRY-FOUND-SW      PIC X(01) VALUE 'N'.                  00014400
014500         88  WS-ENTRY-WAS-FOUND         VALUE 'Y'.                00014500
014600                                                                  00014600
014700 01  WS-COUNTERS.                                                 00014700
014800     05  WS-EXTRACT-COUNT         PIC S9(04) COMP VALUE +0.       00014800
014900     05  WS-EXTRACT-DETAIL-COUNT  PIC S9(06) COMP VALUE +0.       00014900
015000     05  WS-GRAND-TOTAL           PIC S9(09) COMP VALUE +0.       00015000
015100     05  WS-STAT-SUB              PIC S9(04) COMP VALUE +0.       00015100
015200     05  WS-ATTR-SUB              PIC S9(04) COMP VALUE +0.       00015200
015300     05  WS-PIECE-SUB             PIC S9(04) COMP VALUE +0.       00015300
015400     05  WS-UNSTR-PTR             PIC S9(04) COMP VALUE +0.       00015400
015500     05  WS-TRIM-SUB              PIC S9(04) COMP VALUE +0.       00015500
015600     05  WS-TRIM-LEN              PIC S9(04) COMP VALUE +0.       00015600
015700     05  FILLER                   PIC X(06).                      00015700
015800                                                                  00015800
015900 01  WS-WORK-FIELDS.                                              00015900
016000     05  WS-CURRENT-FILE-NAME   PIC X(40) VALUE SPACES.           00016000
016100     05  WS-RAW-VALUE           PIC X(60) VALUE SPACES.           00016100
016200     05  WS-PIECE-RAW           PIC X(60) VALUE SPACES.           00016200
016300     05  WS-PIECE-TRIMMED       PIC X(60) VALUE SPACES.           00016300
016400     05  FILLER                 PIC X(08).                        00016400
016500                                                                  00016500
016600* ORD-TRAN-REC/ORD-HDR-REC/ORD-DETAIL-REC/ORD-TRL-REC AND         00016600
016700* WS-ORDER-FIELDS.                                                00016700
016800 COPY ORDREC.                                                     00016800
016900                                                                  00016900
017000* STAT-TABLE (THE FREQUENCY TABLE) AND WS-PIECE-TABLE (THE        00017000
017100* PER-ORDER TAG DE-DUP SCRATCHPAD).                               00017100
017200 COPY STATTAB.                                                    00017200
017300                                                                  00017300
017400* WS-JOB-PARMS AND THE ATTRIBUTE-CODE LOOKUP TABLE.               00017400
017500 COPY STATPARM.                                                   00017500
017600                                                                  00017600
017700******************************************************************00017700
017800*     REPORT LINES                                                00017800
017900******************************************************************00017900
018000 01  RPT-XML-DECL-LINE.                                           00018000
018100     05  RPT-XML-DECL        PIC X(40) VALUE                      00018100
018200             '<?xml version="1.0" encoding="UTF-8"?>'.            00018200
018300     05  FILLER              PIC X(60) VALUE SPACES.              00018300
018400                                                                  00018400
018500 01  RPT-XML-ROOT-OPEN-LINE.                                      00018500
018600     05  RPT-XML-ROOT-OPEN   PIC X(20) VALUE '<statistics>'.      00018600
018700     05  FILLER              PIC X(80) VALUE SPACES.              00018700
018800                                                                  00018800
018900 01  RPT-XML-ITEMS-OPEN-LINE.                                     00018900
019000     05  RPT-XML-ITEMS-OPEN  PIC X(20) VALUE '  <items>'.         00019000
019100     05  FILLER              PIC X(80) VALUE SPACES.              00019100
019200                                                                  00019200
019300 01  RPT-XML-ITEM-OPEN-LINE.                                      00019300
019400     05  RPT-XML-ITEM-OPEN   PIC X(20) VALUE '    <item>'.        00019400
019500     05  FILLER              PIC X(80) VALUE SPACES.              00019500
019600                                                                  00019600
019700 01  RPT-XML-ITEM-CLOSE-LINE.                                     00019700
019800     05  RPT-XML-ITEM-CLOSE  PIC X(20) VALUE '    </item>'.       00019800
019900     05  FILLER              PIC X(80) VALUE SPACES.              00019900
020000                                                                  00020000
020100 01  RPT-XML-ITEMS-CLOSE-LINE.                                    00020100
020200     05  RPT-XML-ITEMS-CLOSE PIC X(20) VALUE '  </items>'.        00020200
020300     05  FILLER              PIC X(80) VALUE SPACES.              00020300
020400                                                                  00020400
020500 01  RPT-XML-ROOT-CLOSE-LINE.                                     00020500
020600     05  RPT-XML-ROOT-CLOSE  PIC X(20) VALUE '</statistics>'.     00020600
020700     05  FILLER              PIC X(80) VALUE SPACES.              00020700
020800                                                                  00020800
020900 01  RPT-XML-ITEM-VALUE-LINE.                                     00020900
021000     05  FILLER          PIC X(06) VALUE SPACES.                  00021000
021100     05  FILLER          PIC X(07) VALUE '<value>'.               00021100
021200     05  RPT-ITEM-VALUE  PIC X(60) VALUE SPACES.                  00021200
021300     05  FILLER          PIC X(08) VALUE '</value>'.              00021300
021400     05  FILLER          PIC X(19) VALUE SPACES.                  00021400
021500                                                                  00021500
021600 01  RPT-XML-ITEM-COUNT-LINE.                                     00021600
021700     05  FILLER          PIC X(06) VALUE SPACES.                  00021700
021800     05  FILLER          PIC X(07) VALUE '<count>'.               00021800
021900     05  RPT-ITEM-COUNT  PIC ZZZZZZZZ9.                           00021900
022000     05  FILLER          PIC X(08) VALUE '</count>'.              00022000
022100     05  FILLER          PIC X(70) VALUE SPACES.                  00022100
022200                                                                  00022200
022300******************************************************************00022300
022400 PROCEDURE DIVISION.                                              00022400
022500******************************************************************00022500
022600                                                                  00022600
022700* TOP-LEVEL DRIVER -- VALIDATE, OPEN, TALLY, REPORT, CLOSE.       00022700
022800* NOTHING BELOW WRITES OUTPUT UNTIL THE WHOLE RUN HAS BEEN        00022800
022900* VALIDATED (NO PARTIAL REPORT ON AN ABORTED RUN).                00022900
023000 000-MAIN-PROCESS.                                                00023000
023100     ACCEPT CURRENT-DATE FROM DATE.                               00023100
023200     ACCEPT CURRENT-TIME FROM TIME.                               00023200
023300     DISPLAY 'ORDSTAT STARTED DATE = ' CURRENT-MONTH '/'          00023300
023400             CURRENT-DAY '/' CURRENT-YEAR '  (MM/DD/YY)'.         00023400
023500     DISPLAY '               TIME = ' CURRENT-HOUR ':'            00023500
023600             CURRENT-MINUTE ':' CURRENT-SECOND.                   00023600
023700                                                                  00023700
023800     PERFORM 050-VALIDATE-PARMS.                                  00023800
023900     IF WS-RUN-ABORTED                                            00023900
024000         PERFORM 900-ABORT-RUN                                    00024000
024100     ELSE                                                         00024100
024200         PERFORM 700-OPEN-FILES                                   00024200
024300         IF WS-RUN-ABORTED                                        00024300
024400             PERFORM 900-ABORT-RUN                                00024400
024500         ELSE                                                     00024500
024600             PERFORM 100-PROCESS-ORDER-FILES                      00024600
024700             IF WS-EXTRACT-COUNT = 0                              00024700
024800                 DISPLAY 'ORDSTAT0100E NO ORDER EXTRACTS FOUND'   00024800
024900                     ' ON ORDFILE'                                00024900
025000                 MOVE 'Y' TO WS-ABORT-SW                          00025000
025100             END-IF                                               00025100
025200             IF WS-RUN-ABORTED                                    00025200
025300                 PERFORM 900-ABORT-RUN                            00025300
025400             ELSE                                                 00025400
025500                 PERFORM 850-WRITE-REPORT                         00025500
025600                 IF WS-RUN-ABORTED                                00025600
025700                     PERFORM 900-ABORT-RUN                        00025700
025800                 ELSE                                             00025800
025900                     PERFORM 880-DISPLAY-COMPLETION               00025900
026000                 END-IF                                           00026000
026100             END-IF                                               00026100
026200             PERFORM 790-CLOSE-FILES                              00026200
026300         END-IF                                                   00026300
026400     END-IF.                                                      00026400
026500                                                                  00026500
026600     GOBACK.                                                      00026600
026700                                                                  00026700
026800* READS THE OPTIONAL 80-COLUMN PARMCARD CONTROL CARD, VALIDATES   00026800
026900* THE ATTRIBUTE CODE AGAINST WS-ATTR-TABLE, AND BUILDS THE        00026900
027000* OUTPUT FILE NAME.  AN UNKNOWN ATTRIBUTE ABORTS THE RUN HERE,    00027000
027100* BEFORE ORDFILE IS EVEN OPENED.                                  00027100
027200 050-VALIDATE-PARMS.                                              00027200
027300     OPEN INPUT PARMCARD.                                         00027300
027400     IF WS-PARMCARD-STATUS = '00'                                 00027400
027500         PERFORM 055-READ-PARM-CARD                               00027500
027600     ELSE                                                         00027600
027700         MOVE WS-DFLT-ATTR-CODE TO WS-ATTR-CODE                   00027700
027800     END-IF.                                                      00027800
027900                                                                  00027900
028000     IF WS-ATTR-CODE = SPACES                                     00028000
028100         MOVE WS-DFLT-ATTR-CODE TO WS-ATTR-CODE                   00028100
028200     END-IF.                                                      00028200
028300                                                                  00028300
028400     MOVE WS-ATTR-CODE TO WS-ATTR-CODE-UC.                        00028400
028500     INSPECT WS-ATTR-CODE-UC CONVERTING                           00028500
028600             'abcdefghijklmnopqrstuvwxyz' TO                      00028600
028700             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                        00028700
028800                                                                  00028800
028900     MOVE 'N' TO WS-ATTR-FOUND-SW.                                00028900
029000     MOVE 1   TO WS-ATTR-SUB.                                     00029000
029100     PERFORM 060-CHECK-ONE-ATTR-ENTRY                             00029100
029200         UNTIL WS-ATTR-SUB > WS-ATTR-ENTRY-COUNT.                 00029200
029300                                                                  00029300
029400     IF WS-ATTR-FOUND-SW NOT = 'Y'                                00029400
029500         DISPLAY 'ORDSTAT0050E INVALID ATTRIBUTE CODE: '          00029500
029600             WS-ATTR-CODE                                         00029600
029700         MOVE 'Y' TO WS-ABORT-SW                                  00029700
029800     ELSE                                                         00029800
029900         STRING WS-OUT-FILE-PREFIX DELIMITED BY SIZE              00029900
030000             WS-ATTR-CODE   DELIMITED BY SPACE                    00030000
030100             WS-OUT-FILE-SUFFIX DELIMITED BY SIZE                 00030100
030200             INTO WS-OUT-FILE-NAME                                00030200
030300     END-IF.                                                      00030300
030400                                                                  00030400
030500 055-READ-PARM-CARD.                                              00030500
030600     READ PARMCARD INTO PARM-CARD-REC                             00030600
030700         AT END                                                   00030700
030800             MOVE WS-DFLT-ATTR-CODE TO WS-ATTR-CODE               00030800
030900     END-READ.                                                    00030900
031000     IF WS-PARMCARD-STATUS = '00'                                 00031000
031100         MOVE PARM-ATTR-CODE TO WS-ATTR-CODE                      00031100
031200     END-IF.                                                      00031200
031300     CLOSE PARMCARD.                                              00031300
031400                                                                  00031400
031500 060-CHECK-ONE-ATTR-ENTRY.                                        00031500
031600     IF WS-ATTR-ENTRY-CODE (WS-ATTR-SUB) = WS-ATTR-CODE-UC        00031600
031700         MOVE WS-ATTR-ENTRY-FLD-NUM (WS-ATTR-SUB)                 00031700
031800             TO WS-ATTR-FIELD-NUM                                 00031800
031900         MOVE 'Y' TO WS-ATTR-FOUND-SW                             00031900
032000         MOVE WS-ATTR-ENTRY-COUNT TO WS-ATTR-SUB                  00032000
032100     END-IF.                                                      00032100
032200     ADD 1 TO WS-ATTR-SUB.                                        00032200
032300                                                                  00032300
032400 700-OPEN-FILES.                                                  00032400
032500     OPEN INPUT  ORDFILE                                          00032500
032600            OUTPUT STATOUT.                                       00032600
032700     IF WS-ORDFILE-STATUS NOT = '00'                              00032700
032800         DISPLAY 'ORDSTAT0700E ERROR OPENING ORDFILE. RC: '       00032800
032900             WS-ORDFILE-STATUS                                    00032900
033000         DISPLAY 'ORDSTAT0700E NO ORDER EXTRACTS ON HAND -- '     00033000
033100             'RUN ABORTED'                                        00033100
033200         MOVE 'Y' TO WS-ABORT-SW                                  00033200
033300     END-IF.                                                      00033300
033400     IF WS-STATOUT-STATUS NOT = '00'                              00033400
033500         DISPLAY 'ORDSTAT0700E ERROR OPENING ' WS-OUT-FILE-NAME   00033500
033600             ' RC: ' WS-STATOUT-STATUS                            00033600
033700         MOVE 'Y' TO WS-ABORT-SW                                  00033700
033800     END-IF.                                                      00033800
033900                                                                  00033900
034000 790-CLOSE-FILES.                                                 00034000
034100     CLOSE ORDFILE.                                               00034100
034200     CLOSE STATOUT.                                               00034200
034300                                                                  00034300
034400* DRIVES THE SEQUENTIAL SCAN OF ORDFILE -- ONE RECORD AT A        00034400
034500* TIME, NO FAN-OUT -- ACCUMULATING INTO THE ONE SHARED            00034500
034600* STAT-TABLE FOR THE WHOLE RUN.                                   00034600
034700 100-PROCESS-ORDER-FILES.                                         00034700
034800     MOVE 'N' TO WS-ORDFILE-EOF.                                  00034800
034900     MOVE 'N' TO WS-SKIP-EXTRACT-SW.                              00034900
035000     PERFORM 150-READ-NEXT-ORDER-RECORD.                          00035000
035100     PERFORM 105-PROCESS-ONE-RECORD                               00035100
035200         UNTIL WS-ORDFILE-EOF = 'Y'.                              00035200
035300                                                                  00035300
035400 105-PROCESS-ONE-RECORD.                                          00035400
035500     IF ORD-REC-TYPE IS WS-REC-TYPE-CLASS                         00035500
035600         EVALUATE TRUE                                            00035600
035700             WHEN ORD-REC-IS-HEADER  PERFORM 110-START-NEW-EXTRACT00035700
035800             WHEN ORD-REC-IS-DETAIL  PERFORM 300-TALLY-ONE-ORDER  00035800
035900                 THRU 376-TALLY-ONE-ORDER-EXIT                    00035900
036000             WHEN ORD-REC-IS-TRAILER                              00036000
036100                 PERFORM 130-END-CURRENT-EXTRACT                  00036100
036200         END-EVALUATE                                             00036200
036300     ELSE                                                         00036300
036400         PERFORM 140-BAD-RECORD-TYPE                              00036400
036500     END-IF.                                                      00036500
036600     PERFORM 150-READ-NEXT-ORDER-RECORD.                          00036600
036700                                                                  00036700
036800 110-START-NEW-EXTRACT.                                           00036800
036900     MOVE 'N' TO WS-SKIP-EXTRACT-SW.                              00036900
037000     MOVE 0   TO WS-EXTRACT-DETAIL-COUNT.                         00037000
037100     ADD  1   TO WS-EXTRACT-COUNT.                                00037100
037200     MOVE ORD-HDR-FILE-NAME TO WS-CURRENT-FILE-NAME.              00037200
037300     IF WS-CURRENT-FILE-NAME = SPACES                             00037300
037400         MOVE 'Y' TO WS-SKIP-EXTRACT-SW                           00037400
037500         DISPLAY 'ORDSTAT0110W HEADER WITH NO FILE NAME --'       00037500
037600             ' EXTRACT SKIPPED'                                   00037600
037700     END-IF.                                                      00037700
037800                                                                  00037800
037900 130-END-CURRENT-EXTRACT.                                         00037900
038000* 04/21/97 RTH - TRAILER COUNT CROSS-CHECK.                       00038000
038100     IF WS-SKIP-EXTRACT-SW = 'Y'                                  00038100
038200         DISPLAY 'ORDSTAT0130W SKIPPED EXTRACT: '                 00038200
038300             WS-CURRENT-FILE-NAME                                 00038300
038400     ELSE                                                         00038400
038500         DISPLAY 'ORDSTAT0130I PROCESSED EXTRACT: '               00038500
038600             WS-CURRENT-FILE-NAME                                 00038600
038700         DISPLAY 'ORDSTAT0130I ORDERS READ: '                     00038700
038800             WS-EXTRACT-DETAIL-COUNT                              00038800
038900         IF WS-EXTRACT-DETAIL-COUNT NOT = ORD-TRL-REC-COUNT       00038900
039000             DISPLAY 'ORDSTAT0130W TRAILER COUNT MISMATCH ON '    00039000
039100                 WS-CURRENT-FILE-NAME                             00039100
039200         END-IF                                                   00039200
039300     END-IF.                                                      00039300
039400                                                                  00039400
039500 140-BAD-RECORD-TYPE.                                             00039500
039600     DISPLAY 'ORDSTAT0140W UNRECOGNIZED RECORD TYPE --'           00039600
039700         ' REST OF THIS EXTRACT SKIPPED'.                         00039700
039800     MOVE 'Y' TO WS-SKIP-EXTRACT-SW.                              00039800
039900                                                                  00039900
040000 150-READ-NEXT-ORDER-RECORD.                                      00040000
040100     READ ORDFILE INTO ORD-TRAN-REC                               00040100
040200         AT END MOVE 'Y' TO WS-ORDFILE-EOF                        00040200
040300     END-READ.                                                    00040300
040400     IF WS-TRACE-SWITCH-ON                                        00040400
040500         DISPLAY 'ORDSTAT0150I RECORD TYPE READ: ' ORD-REC-TYPE   00040500
040600     END-IF.                                                      00040600
040700                                                                  00040700
040800* PER-ORDER BUSINESS RULE -- MOVE THE FD BUFFER INTO THE          00040800
040900* WORKING COPY, PICK THE FIELD THE CONFIGURED ATTRIBUTE MAPS      00040900
041000* TO, AND HAND IT TO THE SPLIT/TALLY LOGIC.  300- THRU 376-       00041000
041100* IS PERFORMED AS ONE RANGE FROM 105-PROCESS-ONE-RECORD --        00041100
041200* THE GO TO'S BELOW ARE THE SKIP-THIS-ORDER EXITS OUT OF IT.      00041200
041300 300-TALLY-ONE-ORDER.                                             00041300
041400     IF WS-SKIP-EXTRACT-SW = 'Y'                                  00041400
041500         GO TO 376-TALLY-ONE-ORDER-EXIT                           00041500
041600     END-IF.                                                      00041600
041700     IF ORD-ID = SPACES                                           00041700
041800         DISPLAY 'ORDSTAT0300W ORDER WITH NO ID ON '              00041800
041900             WS-CURRENT-FILE-NAME ' -- EXTRACT SKIPPED'           00041900
042000         MOVE 'Y' TO WS-SKIP-EXTRACT-SW                           00042000
042100         GO TO 376-TALLY-ONE-ORDER-EXIT                           00042100
042200     END-IF.                                                      00042200
042300     ADD 1 TO WS-EXTRACT-DETAIL-COUNT.                            00042300
042400     MOVE ORD-ID              TO WS-ORD-ID.                       00042400
042500     MOVE ORD-CUSTOMER-ID     TO WS-ORD-CUSTOMER-ID.              00042500
042600     MOVE ORD-FULL-NAME       TO WS-ORD-FULL-NAME.                00042600
042700     MOVE ORD-EMAIL           TO WS-ORD-EMAIL.                    00042700
042800     MOVE ORD-PHONE           TO WS-ORD-PHONE.                    00042800
042900     MOVE ORD-CITY            TO WS-ORD-CITY.                     00042900
043000     MOVE ORD-STATUS          TO WS-ORD-STATUS.                   00043000
043100     MOVE ORD-TAGS            TO WS-ORD-TAGS.                     00043100
043200     MOVE ORD-PAYMENT-METHOD  TO WS-ORD-PAYMENT-METHOD.           00043200
043300     MOVE ORD-AMOUNT          TO WS-ORD-AMOUNT.                   00043300
043400     MOVE ORD-CREATED-AT      TO WS-ORD-CREATED-AT.               00043400
043500     MOVE SPACES TO WS-RAW-VALUE.                                 00043500
043600     EVALUATE WS-ATTR-FIELD-NUM                                   00043600
043700         WHEN 01 MOVE WS-ORD-CUSTOMER-ID TO WS-RAW-VALUE          00043700
043800         WHEN 02 MOVE WS-ORD-STATUS TO WS-RAW-VALUE               00043800
043900         WHEN 03 MOVE WS-ORD-TAGS TO WS-RAW-VALUE                 00043900
044000         WHEN 04 MOVE WS-ORD-PAYMENT-METHOD                       00044000
044100             TO WS-RAW-VALUE                                      00044100
044200         WHEN 05 MOVE WS-ORD-FULL-NAME TO WS-RAW-VALUE            00044200
044300         WHEN 06 MOVE WS-ORD-EMAIL TO WS-RAW-VALUE                00044300
044400         WHEN 07 MOVE WS-ORD-PHONE TO WS-RAW-VALUE                00044400
044500         WHEN 08 MOVE WS-ORD-CITY TO WS-RAW-VALUE                 00044500
044600     END-EVALUATE.                                                00044600
044700                                                                  00044700
044800* FALLS THROUGH INTO 350-SPLIT-ATTRIBUTE-VALUE -- NOT             00044800
044900* REACHED BY ANY OTHER PATH, SO NO GO TO IS NEEDED HERE.          00044900
045000* MULTI-VALUE SPLITTING RULE -- DELIMITERS ARE , # | ; --         00045000
045100* SEE 03/02/90 CHANGE LOG ENTRY.                                  00045100
045200 350-SPLIT-ATTRIBUTE-VALUE.                                       00045200
045300     MOVE 1 TO WS-UNSTR-PTR.                                      00045300
045400     MOVE 0 TO WS-PIECE-COUNT.                                    00045400
045500     PERFORM 355-SPLIT-ONE-PIECE                                  00045500
045600         UNTIL WS-UNSTR-PTR > 60.                                 00045600
045700     GO TO 376-TALLY-ONE-ORDER-EXIT.                              00045700
045800                                                                  00045800
045900 355-SPLIT-ONE-PIECE.                                             00045900
046000     MOVE SPACES TO WS-PIECE-RAW.                                 00046000
046100     UNSTRING WS-RAW-VALUE DELIMITED BY ',' OR '#' OR '|' OR ';'  00046100
046200         INTO WS-PIECE-RAW                                        00046200
046300         WITH POINTER WS-UNSTR-PTR.                               00046300
046400     PERFORM 360-TRIM-PIECE.                                      00046400
046500     IF WS-PIECE-TRIMMED NOT = SPACES                             00046500
046600         PERFORM 370-DEDUP-AND-TALLY-PIECE                        00046600
046700     END-IF.                                                      00046700
046800                                                                  00046800
046900* LEFT-TRIMS WS-PIECE-RAW (NO FUNCTION TRIM ON THIS COMPILER)     00046900
047000* -- SCANS FOR THE FIRST NON-BLANK BYTE, THEN MOVES THE REST.     00047000
047100 360-TRIM-PIECE.                                                  00047100
047200     MOVE SPACES TO WS-PIECE-TRIMMED.                             00047200
047300     MOVE 1 TO WS-TRIM-SUB.                                       00047300
047400     PERFORM 365-SCAN-FOR-NONBLANK                                00047400
047500         UNTIL WS-TRIM-SUB > 60                                   00047500
047600         OR WS-PIECE-RAW (WS-TRIM-SUB:1) NOT = SPACE.             00047600
047700     IF WS-TRIM-SUB <= 60                                         00047700
047800         COMPUTE WS-TRIM-LEN = 61 - WS-TRIM-SUB                   00047800
047900         MOVE WS-PIECE-RAW (WS-TRIM-SUB:WS-TRIM-LEN)              00047900
048000             TO WS-PIECE-TRIMMED                                  00048000
048100     END-IF.                                                      00048100
048200                                                                  00048200
048300 365-SCAN-FOR-NONBLANK.                                           00048300
048400     ADD 1 TO WS-TRIM-SUB.                                        00048400
048500                                                                  00048500
048600* 11/02/95 MWK - DE-DUP AGAINST THIS ORDER'S OWN PIECES BEFORE    00048600
048700* TOUCHING THE SHARED FREQUENCY TABLE.                            00048700
048800 370-DEDUP-AND-TALLY-PIECE.                                       00048800
048900     MOVE 'N' TO WS-PIECE-FOUND-SW.                               00048900
049000     MOVE 1   TO WS-PIECE-SUB.                                    00049000
049100     PERFORM 375-CHECK-ONE-PIECE-ENTRY                            00049100
049200         UNTIL WS-PIECE-SUB > WS-PIECE-COUNT.                     00049200
049300     IF WS-PIECE-FOUND-SW NOT = 'Y'                               00049300
049400         IF WS-PIECE-COUNT < 20                                   00049400
049500             ADD 1 TO WS-PIECE-COUNT                              00049500
049600             MOVE WS-PIECE-TRIMMED                                00049600
049700                 TO WS-PIECE-VALUE (WS-PIECE-COUNT)               00049700
049800         END-IF                                                   00049800
049900         PERFORM 400-FIND-OR-ADD-ENTRY                            00049900
050000     END-IF.                                                      00050000
050100                                                                  00050100
050200 375-CHECK-ONE-PIECE-ENTRY.                                       00050200
050300     IF WS-PIECE-VALUE (WS-PIECE-SUB) = WS-PIECE-TRIMMED          00050300
050400         MOVE 'Y' TO WS-PIECE-FOUND-SW                            00050400
050500         MOVE WS-PIECE-COUNT TO WS-PIECE-SUB                      00050500
050600     END-IF.                                                      00050600
050700     ADD 1 TO WS-PIECE-SUB.                                       00050700
050800                                                                  00050800
050900* COMMON EXIT FOR THE 300- THRU 376- PERFORM RANGE -- 350-        00050900
051000* GO TO'S HERE ON THE NORMAL PATH, 300- GO TO'S HERE ON THE       00051000
051100* TWO SKIP-THIS-ORDER PATHS.                                      00051100
051200 376-TALLY-ONE-ORDER-EXIT.                                        00051200
051300     EXIT.                                                        00051300
051400                                                                  00051400
051500* THE ONE FREQUENCY-TABLE SEARCH/INSERT ROUTINE -- EVERY          00051500
051600* ATTRIBUTE GOES THROUGH HERE, TABLE BOUNDED AT 200 ENTRIES       00051600
051700* (SEE 01/08/93 CHANGE LOG ENTRY).                                00051700
051800 400-FIND-OR-ADD-ENTRY.                                           00051800
051900     MOVE 'N' TO WS-ENTRY-FOUND-SW.                               00051900
052000     MOVE 1   TO WS-STAT-SUB.                                     00052000
052100     PERFORM 405-CHECK-ONE-STAT-ENTRY                             00052100
052200         UNTIL WS-STAT-SUB > STAT-ENTRY-COUNT.                    00052200
052300     IF NOT WS-ENTRY-WAS-FOUND                                    00052300
052400         IF STAT-ENTRY-COUNT < 200                                00052400
052500             ADD 1 TO STAT-ENTRY-COUNT                            00052500
052600             MOVE WS-PIECE-TRIMMED                                00052600
052700                 TO STAT-VALUE (STAT-ENTRY-COUNT)                 00052700
052800             MOVE 1 TO STAT-COUNT (STAT-ENTRY-COUNT)              00052800
052900             ADD 1 TO WS-GRAND-TOTAL                              00052900
053000         ELSE                                                     00053000
053100             DISPLAY 'ORDSTAT0400W TABLE FULL -- VALUE DROPPED: ' 00053100
053200                 WS-PIECE-TRIMMED                                 00053200
053300         END-IF                                                   00053300
053400     END-IF.                                                      00053400
053500                                                                  00053500
053600 405-CHECK-ONE-STAT-ENTRY.                                        00053600
053700     IF STAT-VALUE (WS-STAT-SUB) = WS-PIECE-TRIMMED               00053700
053800         ADD 1 TO STAT-COUNT (WS-STAT-SUB)                        00053800
053900         ADD 1 TO WS-GRAND-TOTAL                                  00053900
054000         MOVE 'Y' TO WS-ENTRY-FOUND-SW                            00054000
054100         MOVE STAT-ENTRY-COUNT TO WS-STAT-SUB                     00054100
054200     END-IF.                                                      00054200
054300     ADD 1 TO WS-STAT-SUB.                                        00054300
054400                                                                  00054400
054500* REPORT-WRITING STEP -- ONE <ITEM> PER STAT-TABLE ROW, IN        00054500
054600* TABLE-BUILD (FIRST-ENCOUNTERED) ORDER.  STATOUT WAS OPENED      00054600
054700* OUTPUT AT 700-OPEN-FILES SO THIS ALWAYS STARTS A FRESH FILE.    00054700
054800 850-WRITE-REPORT.                                                00054800
054900     WRITE STATOUT-REC FROM RPT-XML-DECL-LINE.                    00054900
055000     WRITE STATOUT-REC FROM RPT-XML-ROOT-OPEN-LINE.               00055000
055100     WRITE STATOUT-REC FROM RPT-XML-ITEMS-OPEN-LINE.              00055100
055200     MOVE 1 TO WS-STAT-SUB.                                       00055200
055300     PERFORM 855-WRITE-ONE-ITEM                                   00055300
055400         UNTIL WS-STAT-SUB > STAT-ENTRY-COUNT.                    00055400
055500     WRITE STATOUT-REC FROM RPT-XML-ITEMS-CLOSE-LINE.             00055500
055600     WRITE STATOUT-REC FROM RPT-XML-ROOT-CLOSE-LINE.              00055600
055700     IF WS-STATOUT-STATUS NOT = '00'                              00055700
055800         DISPLAY 'ORDSTAT0850E ERROR WRITING ' WS-OUT-FILE-NAME   00055800
055900             ' RC: ' WS-STATOUT-STATUS                            00055900
056000         MOVE 'Y' TO WS-ABORT-SW                                  00056000
056100     END-IF.                                                      00056100
056200                                                                  00056200
056300 855-WRITE-ONE-ITEM.                                              00056300
056400     WRITE STATOUT-REC FROM RPT-XML-ITEM-OPEN-LINE.               00056400
056500     MOVE SPACES TO RPT-ITEM-VALUE.                               00056500
056600     MOVE STAT-VALUE (WS-STAT-SUB) TO RPT-ITEM-VALUE.             00056600
056700     WRITE STATOUT-REC FROM RPT-XML-ITEM-VALUE-LINE.              00056700
056800     MOVE STAT-COUNT (WS-STAT-SUB) TO RPT-ITEM-COUNT.             00056800
056900     WRITE STATOUT-REC FROM RPT-XML-ITEM-COUNT-LINE.              00056900
057000     WRITE STATOUT-REC FROM RPT-XML-ITEM-CLOSE-LINE.              00057000
057100     ADD 1 TO WS-STAT-SUB.                                        00057100
057200                                                                  00057200
057300 880-DISPLAY-COMPLETION.                                          00057300
057400     DISPLAY 'ORDSTAT0880I RUN COMPLETE -- OUTPUT FILE: '         00057400
057500         WS-OUT-FILE-NAME.                                        00057500
057600     DISPLAY 'ORDSTAT0880I EXTRACTS READ: ' WS-EXTRACT-COUNT      00057600
057700         '  DISTINCT VALUES: ' STAT-ENTRY-COUNT                   00057700
057800         '  GRAND TOTAL: ' WS-GRAND-TOTAL.                        00057800
057900                                                                  00057900
058000 900-ABORT-RUN.                                                   00058000
058100     DISPLAY 'ORDSTAT0900E RUN ABORTED -- NO REPORT WRITTEN'.     00058100
058200     MOVE 16 TO RETURN-CODE.                                      00058200
