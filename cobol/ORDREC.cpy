000100******************************************************************00000100
000200* ORDREC   --  ORDER TRANSACTION RECORD                           00000200
000300*                                                                 00000300
000400* ONE PHYSICAL RECORD OF THE ORDFILE DD.  THE DD IS A             00000400
000500* CONCATENATION OF EVERY DAILY ORDER EXTRACT ON HAND FOR THE      00000500
000600* RUN (THE SHOP'S STAND-IN FOR 'EVERY FILE IN THE INPUT           00000600
000700* DIRECTORY') -- EACH EXTRACT IS BRACKETED BY AN 'H' HEADER       00000700
000800* AND A 'T' TRAILER, WITH 'D' DETAIL RECORDS (ONE ORDER EACH)     00000800
000900* IN BETWEEN.  REC-TYPE (POSITION 1) TELLS ORDSTAT WHICH OF       00000900
001000* THE THREE REDEFINES BELOW APPLIES TO THE RECORD JUST READ.      00001000
001100******************************************************************00001100
001200                                                                  00001200
001300 01  ORD-TRAN-REC.                                                00001300
001400     05  ORD-REC-TYPE            PIC X(01).                       00001400
001500         88  ORD-REC-IS-HEADER           VALUE 'H'.               00001500
001600         88  ORD-REC-IS-DETAIL           VALUE 'D'.               00001600
001700         88  ORD-REC-IS-TRAILER          VALUE 'T'.               00001700
001800     05  FILLER                 PIC X(299).                       00001800
001900                                                                  00001900
002000 01  ORD-HDR-REC REDEFINES ORD-TRAN-REC.                          00002000
002100     05  ORD-HDR-REC-TYPE        PIC X(01).                       00002100
002200     05  ORD-HDR-FILE-NAME       PIC X(40).                       00002200
002300     05  FILLER                 PIC X(259).                       00002300
002400                                                                  00002400
002500 01  ORD-DETAIL-REC REDEFINES ORD-TRAN-REC.                       00002500
002600     05  ORD-DTL-REC-TYPE        PIC X(01).                       00002600
002700     05  ORD-ID                  PIC X(20).                       00002700
002800     05  ORD-CUSTOMER-ID         PIC X(20).                       00002800
002900     05  ORD-FULL-NAME           PIC X(40).                       00002900
003000     05  ORD-EMAIL               PIC X(40).                       00003000
003100     05  ORD-PHONE               PIC X(20).                       00003100
003200     05  ORD-CITY                PIC X(20).                       00003200
003300     05  ORD-STATUS              PIC X(12).                       00003300
003400     05  ORD-TAGS                PIC X(60).                       00003400
003500     05  ORD-PAYMENT-METHOD      PIC X(10).                       00003500
003600     05  ORD-AMOUNT              PIC S9(7)V99.                    00003600
003700     05  ORD-CREATED-AT          PIC S9(11).                      00003700
003800     05  FILLER                 PIC X(37).                        00003800
003900                                                                  00003900
004000 01  ORD-TRL-REC REDEFINES ORD-TRAN-REC.                          00004000
004100     05  ORD-TRL-REC-TYPE        PIC X(01).                       00004100
004200     05  ORD-TRL-FILE-NAME       PIC X(40).                       00004200
004300     05  ORD-TRL-REC-COUNT       PIC 9(06).                       00004300
004400     05  FILLER                 PIC X(253).                       00004400
004500                                                                  00004500
004600* WORKING COPY OF ONE ORDER, MOVED OUT OF ORD-DETAIL-REC SO       00004600
004700* THE ATTRIBUTE-TALLY LOGIC ISN'T READING DIRECTLY OFF THE        00004700
004800* FD BUFFER (WHICH GETS OVERLAID ON THE NEXT READ).               00004800
004900                                                                  00004900
005000 01  WS-ORDER-FIELDS.                                             00005000
005100     05  WS-ORD-ID               PIC X(20).                       00005100
005200     05  WS-ORD-CUSTOMER-ID      PIC X(20).                       00005200
005300     05  WS-ORD-FULL-NAME        PIC X(40).                       00005300
005400     05  WS-ORD-EMAIL            PIC X(40).                       00005400
005500     05  WS-ORD-PHONE            PIC X(20).                       00005500
005600     05  WS-ORD-CITY             PIC X(20).                       00005600
005700     05  WS-ORD-STATUS           PIC X(12).                       00005700
005800     05  WS-ORD-TAGS             PIC X(60).                       00005800
005900     05  WS-ORD-PAYMENT-METHOD   PIC X(10).                       00005900
006000     05  WS-ORD-AMOUNT           PIC S9(7)V99 COMP-3.             00006000
006100     05  WS-ORD-CREATED-AT       PIC S9(11)   COMP-3.             00006100
006200     05  FILLER                 PIC X(10).                        00006200
