000100******************************************************************00000100
000200* STATTAB  --  FREQUENCY TABLE / STATISTICS WRAPPER               00000200
000300*                                                                 00000300
000400* ONE ENTRY PER DISTINCT ATTRIBUTE VALUE SEEN THIS RUN, IN        00000400
000500* FIRST-ENCOUNTERED ORDER.  200 ENTRIES HANDLES EVERY SHOP        00000500
000600* WE'VE RUN THIS AGAINST (WORST CASE SO FAR IS THE CITY           00000600
000700* ATTRIBUTE AT 61 DISTINCT VALUES) -- IF THE TABLE EVER           00000700
000800* FILLS, 400-FIND-OR-ADD-ENTRY IN ORDSTAT DROPS THE OVERFLOW      00000800
000900* AND LOGS IT, IT DOES NOT ABEND THE RUN.                         00000900
001000******************************************************************00001000
001100                                                                  00001100
001200 01  STAT-TABLE.                                                  00001200
001300     05  STAT-ENTRY-COUNT       PIC S9(04) COMP VALUE +0.         00001300
001400     05  STAT-ENTRY OCCURS 200 TIMES                              00001400
001500         INDEXED BY STAT-IDX.                                     00001500
001600     10  STAT-VALUE             PIC X(60).                        00001600
001700     10  STAT-COUNT             PIC S9(9) COMP-3 VALUE +0.        00001700
001800     10  FILLER                 PIC X(05).                        00001800
001900                                                                  00001900
002000* PER-ORDER DE-DUP SCRATCHPAD FOR THE TAG-LIST SPLIT RULE --      00002000
002100* CLEARED AT THE TOP OF EACH ORDER SO A TAG LISTED TWICE ON       00002100
002200* ONE ORDER ONLY ADDS 1 TO ITS FREQUENCY, NOT 2.                  00002200
002300                                                                  00002300
002400 01  WS-PIECE-TABLE.                                              00002400
002500     05  WS-PIECE-COUNT         PIC S9(04) COMP VALUE +0.         00002500
002600     05  WS-PIECE-ENTRY OCCURS 20 TIMES.                          00002600
002700     10  WS-PIECE-VALUE         PIC X(60).                        00002700
002800     10  FILLER                 PIC X(04).                        00002800
